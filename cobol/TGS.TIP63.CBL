000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TGS-SETTLEMENT-DETAIL.
000030 AUTHOR.        R HALVERSEN.
000040 INSTALLATION.  TRAVCO DATA CENTER - BATCH SYSTEMS.
000050 DATE-WRITTEN.  05/02/1987.
000060 DATE-COMPILED. 05/02/1987.
000070 SECURITY.      TRAVCO INTERNAL USE ONLY - NOT FOR RELEASE.
000080*----------------------------------------------------------------
000090*  TGS.TIP63 - TRIP GROUP SETTLEMENT DETAIL RECORD LAYOUT
000100*  DOCUMENTS THE FIXED LAYOUT OF ONE SETTLEMENT PAYMENT ROW
000110*  WRITTEN TO TGS-SETTLEMENT-FILE BY THE SETTLEMENT RUN
000120*  (TGC.R00900). ONE ROW PER MATCHED OWES/RECEIVES PAIR, IN THE
000130*  ORDER THE MATCHING LOOP PRODUCED THEM - NO KEY, NO RE-SORT.
000140*  STANDALONE LAYOUT MEMBER - NOT CALLED, NOT COPIED.
000150*----------------------------------------------------------------
000160*  CHANGE LOG
000170*  ----------
000180*  DATE       BY   TICKET    DESCRIPTION
000190*  --------   ---  --------  ------------------------------------
000200*  05/02/87   RH   TGS-0003  ORIGINAL LAYOUT - OWES, RECEIVES,
000210*                            AMOUNT.
000220*  09/02/87   RH   TGS-0014  ADDED RESERVED FILLER, SAME PASS AS
000230*                            THE OTHER TWO TIPNN MEMBERS.
000240*  03/11/88   JKL  TGS-0036  ADDED GIVER/TAKER ALTERNATE NAMING
000250*                            VIEW - THE RECONCILIATION PRINT
000260*                            PROGRAM THAT WOULD HAVE USED IT WAS
000270*                            NEVER BUILT, LAYOUT LEFT IN PLACE.
000280*  11/30/90   JKL  TGS-0058  RESERVED ONE EXPANSION FLAG BYTE,
000290*                            SAME TRAVEL DESK REQUEST AS THE
000300*                            EXPENSE MEMBER.
000310*  07/14/92   MPC  TGS-0069  ADDED DOLLARS/CENTS ALTERNATE VIEW
000320*                            OF SETTLE-AMOUNT FOR THE CHECK-
000330*                            PRINTING SPIKE - SPIKE ABANDONED,
000340*                            LAYOUT KEPT.
000350*  05/06/93   MPC  TGS-0077  DOCUMENTATION PASS - NO LAYOUT CHANGE.
000360*  08/14/95   MPC  TGS-0090  RECORD-TYPE-CD 88-LEVEL ADDED TO
000370*                            MATCH THE OTHER TIPNN MEMBERS.
000380*  01/22/99   DWR  TGS-Y2K1  Y2K REVIEW - NO DATE FIELDS ON THIS
000390*                            RECORD, NO CHANGE REQUIRED. SIGNED
000400*                            OFF PER Y2K PROJECT TGS-Y2K1.
000410*  07/09/01   DWR  TGS-0104  RENUMBERED COLUMN-73 TAGS AFTER THE
000420*                            LIBRARIAN CONVERSION TO THE NEW PDS.
000430*----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.   TRAVCO-3090.
000470 OBJECT-COMPUTER.   TRAVCO-3090.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS TGS-ALPHA-CLASS IS "A" THRU "Z"
000510     UPSI-0 ON STATUS IS TGS-TEST-RUN-SW
000520            OFF STATUS IS TGS-PROD-RUN-SW.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT TGS-SETTLEMENT-FILE ASSIGN TO SETLFILE
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-TGS-FILE-STATUS.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  TGS-SETTLEMENT-FILE
000610     LABEL RECORDS ARE STANDARD.
000620 01  TGS-SETTLEMENT-DETAIL-RECORD.
000630     05  RECORD-TYPE-CD                  PIC X(03).
000640         88  RECORD-TYPE-SETTLEMENT           VALUE "TGS".
000650     05  SETTLEMENT-DETAIL-AREA.
000660         10  SETTLE-OWES-USER             PIC 9(09)  COMP.
000670         10  SETTLE-RECEIVES-USER         PIC 9(09)  COMP.
000680         10  SETTLE-AMOUNT                 PIC S9(08)V9(02).
000690         10  SETTLE-RESERVED-AREA         PIC X(05) VALUE SPACES.
000700         10  SETTLE-RESERVED-FLAGS REDEFINES
000710             SETTLE-RESERVED-AREA.
000720             15  SETTLE-FLAG-1             PIC X(01).
000730             15  FILLER                    PIC X(04).
000740     05  SETTLEMENT-PARTY-SWAP-AREA REDEFINES
000750         SETTLEMENT-DETAIL-AREA.
000760         10  SETTLE-GIVER-ID               PIC 9(09)  COMP.
000770         10  SETTLE-TAKER-ID               PIC 9(09)  COMP.
000780         10  FILLER                        PIC X(10).
000790         10  FILLER                        PIC X(05).
000800     05  SETTLEMENT-AMOUNT-DIGIT-AREA REDEFINES
000810         SETTLEMENT-DETAIL-AREA.
000820         10  FILLER                        PIC X(04).
000830         10  FILLER                        PIC X(04).
000840         10  SETTLE-AMOUNT-WHOLE           PIC S9(08).
000850         10  SETTLE-AMOUNT-CENTS           PIC 9(02).
000860         10  FILLER                        PIC X(05).
000870 WORKING-STORAGE SECTION.
000880 77  WS-TGS-FILE-STATUS              PIC X(02)  VALUE SPACES.
000890 77  WS-TGS-RECORD-LENGTH            PIC 9(04)  COMP VALUE +28.
000900 PROCEDURE DIVISION.
000910 0000-DOCUMENT-LAYOUT-ONLY.
000920*    THIS MEMBER DEFINES THE RECORD LAYOUT ONLY - IT CARRIES NO
000930*    EXECUTABLE BATCH LOGIC AND IS NEVER RUN AS PART OF THE
000940*    SETTLEMENT JOB STREAM.
000950     STOP RUN.
