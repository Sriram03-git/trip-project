000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TGX-EXPENSE-DETAIL.
000030 AUTHOR.        R HALVERSEN.
000040 INSTALLATION.  TRAVCO DATA CENTER - BATCH SYSTEMS.
000050 DATE-WRITTEN.  04/18/1987.
000060 DATE-COMPILED. 04/18/1987.
000070 SECURITY.      TRAVCO INTERNAL USE ONLY - NOT FOR RELEASE.
000080*----------------------------------------------------------------
000090*  TGX.TIP62 - TRIP GROUP EXPENSE DETAIL RECORD LAYOUT
000100*  DOCUMENTS THE FIXED LAYOUT OF ONE EXPENSE LINE ON THE
000110*  TGX-EXPENSE-FILE READ BY THE SETTLEMENT RUN (TGC.R00900).
000120*  RECORDS ARE IN WHATEVER ORDER THE FRONT-END DROPPED THEM -
000130*  NO KEY, NO SORT REQUIRED BY THE SETTLEMENT CALCULATION.
000140*  STANDALONE LAYOUT MEMBER - NOT CALLED, NOT COPIED.
000150*----------------------------------------------------------------
000160*  CHANGE LOG
000170*  ----------
000180*  DATE       BY   TICKET    DESCRIPTION
000190*  --------   ---  --------  ------------------------------------
000200*  04/18/87   RH   TGS-0002  ORIGINAL LAYOUT - ID, DESC, AMOUNT,
000210*                            PAID-BY, DATE, SPLIT-TYPE.
000220*  09/02/87   RH   TGS-0014  ADDED RESERVED FILLER, SAME PASS AS
000230*                            THE MEMBER MASTER CHANGE.
000240*  02/19/88   JKL  TGS-0034  ADDED DATE-BROKEN ALTERNATE VIEW FOR
000250*                            A MONTHLY EXPENSE REGISTER THAT WAS
000260*                            PROTOTYPED AND NEVER PUT IN
000270*                            PRODUCTION.
000280*  06/03/89   JKL  TGS-0041  ADDED SPLIT-TYPE 2-BYTE CODE VIEW.
000290*                            ONLY "EQUAL" IS EVER ACTED ON BY THE
000300*                            SETTLEMENT RUN - OTHER VALUES ON THE
000310*                            FIELD, IF ANY GET WRITTEN THERE BY
000320*                            THE FRONT END, DO NOT CHANGE HOW THE
000330*                            RUN SPLITS THE EXPENSE.
000340*  11/30/90   JKL  TGS-0058  RESERVED TWO EXPANSION FLAG BYTES
000350*                            PER TRAVEL DESK REQUEST - NOT YET
000360*                            POPULATED BY ANY PROGRAM.
000370*  05/06/93   MPC  TGS-0077  DOCUMENTATION PASS - NO LAYOUT CHANGE.
000380*  08/14/95   MPC  TGS-0090  RECORD-TYPE-CD 88-LEVEL ADDED TO
000390*                            MATCH THE OTHER TIPNN MEMBERS.
000400*  01/22/99   DWR  TGS-Y2K1  Y2K REVIEW - EXPENSE-DATE IS ALREADY
000410*                            FULL CCYYMMDD (4-DIGIT YEAR), NO
000420*                            WINDOWING LOGIC EXISTS ON THIS FIELD.
000430*                            NO CHANGE REQUIRED. SIGNED OFF PER
000440*                            Y2K PROJECT TGS-Y2K1.
000450*  07/09/01   DWR  TGS-0104  RENUMBERED COLUMN-73 TAGS AFTER THE
000460*                            LIBRARIAN CONVERSION TO THE NEW PDS.
000470*----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.   TRAVCO-3090.
000510 OBJECT-COMPUTER.   TRAVCO-3090.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS TGX-ALPHA-CLASS IS "A" THRU "Z"
000550     UPSI-0 ON STATUS IS TGX-TEST-RUN-SW
000560            OFF STATUS IS TGX-PROD-RUN-SW.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT TGX-EXPENSE-FILE ASSIGN TO EXPNFILE
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-TGX-FILE-STATUS.
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  TGX-EXPENSE-FILE
000650     LABEL RECORDS ARE STANDARD.
000660 01  TGX-EXPENSE-DETAIL-RECORD.
000670     05  RECORD-TYPE-CD                 PIC X(03).
000680         88  RECORD-TYPE-EXPENSE             VALUE "TGX".
000690     05  EXPENSE-DETAIL-AREA.
000700         10  EXPENSE-ID                  PIC 9(09)  COMP.
000710         10  EXPENSE-DESC                PIC X(100).
000720         10  EXPENSE-AMOUNT               PIC S9(08)V9(02).
000730         10  EXPENSE-PAID-BY              PIC 9(09)  COMP.
000740         10  EXPENSE-DATE                 PIC 9(08).
000750         10  EXPENSE-SPLIT-TYPE           PIC X(10).
000760             88  EXPENSE-SPLIT-EQUAL          VALUE "EQUAL     ".
000770         10  EXPENSE-SPLIT-TYPE-CODE REDEFINES
000780             EXPENSE-SPLIT-TYPE.
000790             15  EXPENSE-SPLIT-CD         PIC X(02).
000800             15  FILLER                   PIC X(08).
000810         10  EXPENSE-RESERVED-AREA       PIC X(05) VALUE SPACES.
000820         10  EXPENSE-RESERVED-FLAGS REDEFINES
000830             EXPENSE-RESERVED-AREA.
000840             15  EXPENSE-FLAG-1           PIC X(01).
000850             15  EXPENSE-FLAG-2           PIC X(01).
000860             15  FILLER                   PIC X(03).
000870     05  EXPENSE-DATE-BROKEN-AREA REDEFINES EXPENSE-DETAIL-AREA.
000880         10  FILLER                       PIC X(04).
000890         10  FILLER                       PIC X(100).
000900         10  FILLER                       PIC X(10).
000910         10  FILLER                       PIC X(04).
000920         10  EXPENSE-DATE-CCYY            PIC 9(04).
000930         10  EXPENSE-DATE-MM              PIC 9(02).
000940         10  EXPENSE-DATE-DD              PIC 9(02).
000950         10  FILLER                       PIC X(10).
000960         10  FILLER                       PIC X(05).
000970 WORKING-STORAGE SECTION.
000980 77  WS-TGX-FILE-STATUS             PIC X(02)  VALUE SPACES.
000990 77  WS-TGX-RECORD-LENGTH           PIC 9(04)  COMP VALUE +128.
001000 PROCEDURE DIVISION.
001010 0000-DOCUMENT-LAYOUT-ONLY.
001020*    THIS MEMBER DEFINES THE RECORD LAYOUT ONLY - IT CARRIES NO
001030*    EXECUTABLE BATCH LOGIC AND IS NEVER RUN AS PART OF THE
001040*    SETTLEMENT JOB STREAM.
001050     STOP RUN.
