000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TGC-SETTLEMENT-CALC.
000030 AUTHOR.        T WEINGARD.
000040 INSTALLATION.  TRAVCO DATA CENTER - BATCH SYSTEMS.
000050 DATE-WRITTEN.  06/08/1987.
000060 DATE-COMPILED. 06/08/1987.
000070 SECURITY.      TRAVCO INTERNAL USE ONLY - NOT FOR RELEASE.
000080*----------------------------------------------------------------
000090*  TGC.R00900 - TRIP GROUP SETTLEMENT CALCULATION RUN
000100*
000110*  READS THE TRIP GROUP MEMBER MASTER (TGM.TIP61 LAYOUT) AND
000120*  THE EXPENSE DETAIL FILE (TGX.TIP62 LAYOUT), FIGURES EACH
000130*  MEMBER'S NET POSITION FOR THE TRIP, AND WRITES THE SMALLEST
000140*  POSSIBLE LIST OF MEMBER-TO-MEMBER PAYMENTS THAT BRINGS EVERY
000150*  MEMBER BACK TO ZERO (SETTLEMENT DETAIL FILE, TGS.TIP63
000160*  LAYOUT). RUN AFTER THE NIGHTLY EXPENSE FEED LOADS.
000170*
000180*  THIS RUN KEEPS ITS OWN COPY OF THE THREE RECORD LAYOUTS - THE
000190*  TIPNN MEMBERS ARE THE DOCUMENTED REFERENCE COPY BUT ARE NOT
000200*  COPIED IN (NOTHING IN THIS LIBRARY USES THE COBOL COPY
000210*  FACILITY - SEE THE TIPNN MEMBERS THEMSELVES).
000220*----------------------------------------------------------------
000230*  CHANGE LOG
000240*  ----------
000250*  DATE       BY   TICKET    DESCRIPTION
000260*  --------   ---  --------  ------------------------------------
000270*  06/08/87   TW   TGS-0005  ORIGINAL RUN - LOAD MEMBERS, APPLY
000280*                            EXPENSES EQUALLY, GREEDY MATCH.
000290*  09/14/87   TW   TGS-0015  RAISED MEMBER TABLE FROM 50 TO 200 -
000300*                            THE EUROPE TRIP BLEW THE OLD LIMIT.
000310*  01/06/88   JKL  TGS-0028  FIXED PAYER CREDIT - WAS CREDITING
000320*                            THE FULL EXPENSE AMOUNT INSTEAD OF
000330*                            AMOUNT MINUS THE PAYER'S OWN SHARE.
000340*                            PAYER WAS GETTING DOUBLE CREDIT.
000350*  01/06/88   JKL  TGS-0028  ADDED THE ZERO-USER GUARD AFTER A
000360*                            TEST RUN WITH AN EMPTY MEMBER FILE
000370*                            ABENDED ON THE DIVIDE.
000380*  03/02/88   JKL  TGS-0037  GREEDY MATCH NOW RE-SCANS FOR THE
000390*                            CURRENT SMALLEST GIVER/LARGEST TAKER
000400*                            AFTER EVERY SETTLEMENT INSTEAD OF
000410*                            WALKING THE TABLES IN LOAD ORDER -
000420*                            LOAD ORDER WAS PRODUCING MORE ROWS
000430*                            THAN NECESSARY.
000440*  07/19/89   JKL  TGS-0048  0.01 RESIDUAL WRITE-OFF ADDED - THE
000450*                            MATCH LOOP WAS SPINNING ON PENNY
000460*                            ROUNDING DUST LEFT OVER FROM THE
000470*                            PER-EXPENSE SHARE CALCULATION.
000480*  11/30/90   JKL  TGS-0058  RAISED EXPENSE TABLE CAPACITY NOTE -
000490*                            SEE WS-MAX-EXPENSES COMMENT. RUN
000500*                            DOES NOT BUFFER EXPENSE RECORDS, SO
000510*                            NO TABLE CHANGE WAS ACTUALLY NEEDED.
000520*  05/06/93   MPC  TGS-0077  DOCUMENTATION PASS - NO LOGIC CHANGE.
000530*  02/11/94   MPC  TGS-0081  SPLIT-TYPE ON THE EXPENSE RECORD IS
000540*                            READ BUT NOT TESTED - EVERY EXPENSE
000550*                            IS SPLIT EVENLY ACROSS ALL MEMBERS
000560*                            REGARDLESS OF WHAT IS IN THE FIELD.
000570*                            COMMENT ADDED AT 0320 SO THE NEXT
000580*                            PERSON DOESN'T "FIX" THIS.
000590*  01/22/99   DWR  TGS-Y2K1  Y2K REVIEW - WS-RUN-DATE IS FULL
000600*                            CCYYMMDD, EXPENSE-DATE ON THE INPUT
000610*                            RECORD IS FULL CCYYMMDD. NEITHER IS
000620*                            TESTED FOR WINDOWING. NO CHANGE
000630*                            REQUIRED. SIGNED OFF PER Y2K PROJECT
000640*                            TGS-Y2K1.
000650*  07/09/01   DWR  TGS-0104  RENUMBERED COLUMN-73 TAGS AFTER THE
000660*                            LIBRARIAN CONVERSION TO THE NEW PDS.
000670*  03/15/04   DWR  TGS-0119  DISPLAY MESSAGES PREFIXED TGC0900 SO
000680*                            THE CONSOLE LOG SCRAPER CAN TELL
000690*                            THIS RUN'S MESSAGES FROM THE OTHER
000700*                            TGS JOBS IN THE SAME STEP LIBRARY.
000710*  03/15/04   DWR  TGS-0119  RESERVED TWO EXPANSION BYTES ON EACH
000720*                            WORKING TABLE ENTRY, SAME TRAVEL DESK
000730*                            REQUEST AS THE TGX/TGS LAYOUTS.
000740*----------------------------------------------------------------
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.   TRAVCO-3090.
000780 OBJECT-COMPUTER.   TRAVCO-3090.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     CLASS TGC-ALPHA-CLASS IS "A" THRU "Z"
000820     UPSI-0 ON STATUS IS TGC-TEST-RUN-SW
000830            OFF STATUS IS TGC-PROD-RUN-SW.
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT TGM-USER-FILE ASSIGN TO USERFILE
000870         ORGANIZATION IS LINE SEQUENTIAL
000880         FILE STATUS IS WS-TGM-FILE-STATUS.
000890     SELECT TGX-EXPENSE-FILE ASSIGN TO EXPNFILE
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS WS-TGX-FILE-STATUS.
000920     SELECT TGS-SETTLEMENT-FILE ASSIGN TO SETLFILE
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS WS-TGS-FILE-STATUS.
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  TGM-USER-FILE
000980     LABEL RECORDS ARE STANDARD.
000990 01  TGM-USER-MASTER-RECORD.
001000     05  USER-ID                           PIC 9(09)  COMP.
001010     05  USER-NAME                         PIC X(30).
001020     05  FILLER                            PIC X(05) VALUE SPACES.
001030
001040 FD  TGX-EXPENSE-FILE
001050     LABEL RECORDS ARE STANDARD.
001060 01  TGX-EXPENSE-DETAIL-RECORD.
001070     05  EXPENSE-ID                        PIC 9(09)  COMP.
001080     05  EXPENSE-DESC                       PIC X(100).
001090     05  EXPENSE-AMOUNT                      PIC S9(08)V9(02).
001100     05  EXPENSE-PAID-BY                     PIC 9(09)  COMP.
001110     05  EXPENSE-DATE                        PIC 9(08).
001120     05  EXPENSE-SPLIT-TYPE                  PIC X(10).
001130         88  EXPENSE-SPLIT-EQUAL                 VALUE
001140             "EQUAL     ".
001150     05  FILLER                             PIC X(05) VALUE
001160         SPACES.
001170
001180 FD  TGS-SETTLEMENT-FILE
001190     LABEL RECORDS ARE STANDARD.
001200 01  TGS-SETTLEMENT-DETAIL-RECORD.
001210     05  SETTLE-OWES-USER                    PIC 9(09)  COMP.
001220     05  SETTLE-RECEIVES-USER                PIC 9(09)  COMP.
001230     05  SETTLE-AMOUNT                        PIC S9(08)V9(02).
001240     05  FILLER                               PIC X(05) VALUE
001250         SPACES.
001260
001270 WORKING-STORAGE SECTION.
001280*----------------------------------------------------------------
001290*  FILE STATUS WORK AREAS
001300*----------------------------------------------------------------
001310 77  WS-TGM-FILE-STATUS             PIC X(02)  VALUE SPACES.
001320     88  TGM-FILE-OK                           VALUE "00".
001330 77  WS-TGX-FILE-STATUS             PIC X(02)  VALUE SPACES.
001340     88  TGX-FILE-OK                           VALUE "00".
001350 77  WS-TGS-FILE-STATUS             PIC X(02)  VALUE SPACES.
001360     88  TGS-FILE-OK                           VALUE "00".
001370
001380*----------------------------------------------------------------
001390*  TABLE CAPACITY CONSTANTS - SIZED FOR THE LARGEST TRIP GROUP
001400*  AND EXPENSE FEED SEEN TO DATE (TGS-0015). RAISE BOTH THE
001410*  COMP CONSTANT AND THE MATCHING OCCURS CLAUSE TOGETHER.
001420*----------------------------------------------------------------
001430 77  WS-MAX-USERS                   PIC 9(04)  COMP VALUE 200.
001440 77  WS-MAX-EXPENSES                PIC 9(04)  COMP VALUE 2000.
001450
001460*----------------------------------------------------------------
001470*  RUN COUNTERS AND LOOP SUBSCRIPTS - ALL COMP PER SHOP STANDARD.
001480*----------------------------------------------------------------
001490 77  WS-USER-COUNT                  PIC 9(04)  COMP VALUE ZERO.
001500 77  WS-EXPENSE-COUNT                PIC 9(04)  COMP VALUE ZERO.
001510 77  WS-GIVER-COUNT                  PIC 9(04)  COMP VALUE ZERO.
001520 77  WS-TAKER-COUNT                  PIC 9(04)  COMP VALUE ZERO.
001530 77  WS-BAL-IDX                      PIC 9(04)  COMP VALUE ZERO.
001540 77  WS-GIVER-SCAN-IDX                PIC 9(04)  COMP VALUE ZERO.
001550 77  WS-TAKER-SCAN-IDX                PIC 9(04)  COMP VALUE ZERO.
001560 77  WS-MIN-GIVER-IDX                  PIC 9(04)  COMP VALUE ZERO.
001570 77  WS-MAX-TAKER-IDX                  PIC 9(04)  COMP VALUE ZERO.
001580
001590*----------------------------------------------------------------
001600*  SHARE AND SETTLEMENT AMOUNT WORK FIELDS (BUSINESS RULE 1, 7).
001610*----------------------------------------------------------------
001620 77  WS-SHARE                        PIC S9(08)V9(02) VALUE ZERO.
001630 77  WS-SETTLE-AMOUNT                 PIC S9(08)V9(02) VALUE
001640     ZERO.
001650 77  WS-GIVER-REMAINDER                PIC S9(08)V9(02) VALUE
001660     ZERO.
001670 77  WS-TAKER-REMAINDER                PIC S9(08)V9(02) VALUE
001680     ZERO.
001690
001700*----------------------------------------------------------------
001710*  RUN DATE - DISPLAYED ON THE OPENING BANNER ONLY, NOT USED IN
001720*  ANY CALCULATION. BROKEN-DOWN VIEW IS AN ALTERNATE REDEFINE OF
001730*  THE SAME SIX BYTES - OLD HABIT FROM THE TIPNN LAYOUT MEMBERS.
001740*----------------------------------------------------------------
001750 01  WS-RUN-DATE-AREA.
001760     05  WS-RUN-DATE                  PIC 9(08) VALUE ZERO.
001770     05  FILLER                       PIC X(02) VALUE SPACES.
001780 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-AREA.
001790     05  WS-RUN-DATE-CCYY             PIC 9(04).
001800     05  WS-RUN-DATE-MM               PIC 9(02).
001810     05  WS-RUN-DATE-DD               PIC 9(02).
001820     05  FILLER                       PIC X(02).
001830
001840*----------------------------------------------------------------
001850*  NET-BALANCE WORKING TABLE (SPEC RECORD LAYOUT: NET-BALANCE).
001860*  ONE ENTRY PER MEMBER LOADED FROM TGM-USER-FILE, INITIALIZED
001870*  TO ZERO, THEN ADJUSTED AS EACH EXPENSE IS APPLIED.
001880*----------------------------------------------------------------
001890 01  WS-NET-BALANCE-TABLE.
001900     05  WS-NET-BALANCE-ENTRY OCCURS 200 TIMES.
001910         10  BAL-USER-ID                 PIC 9(09)  COMP.
001920         10  BAL-AMOUNT                    PIC S9(08)V9(02).
001930         10  FILLER                         PIC X(02).
001940
001950*----------------------------------------------------------------
001960*  GIVER TABLE - MEMBERS WHOSE NET BALANCE IS BELOW ZERO (THEY
001970*  OWE MONEY). GIVER-AMOUNT IS CARRIED AS A POSITIVE MAGNITUDE.
001980*  GIVER-ACTIVE-SW DROPS OUT OF THE MATCH SCAN ONCE A MEMBER IS
001990*  FULLY SETTLED (BUSINESS RULE 8).
002000*----------------------------------------------------------------
002010 01  WS-GIVER-TABLE.
002020     05  WS-GIVER-ENTRY OCCURS 200 TIMES.
002030         10  GIVER-USER-ID                PIC 9(09)  COMP.
002040         10  GIVER-AMOUNT                   PIC S9(08)V9(02).
002050         10  GIVER-ACTIVE-SW                 PIC X(01) VALUE "Y".
002060             88  GIVER-ACTIVE                    VALUE "Y".
002070             88  GIVER-SETTLED                   VALUE "N".
002080         10  FILLER                           PIC X(02).
002090
002100*----------------------------------------------------------------
002110*  ALTERNATE DOLLARS/CENTS VIEW OF THE GIVER TABLE - LEFT OVER
002120*  FROM A TRACE-PRINT SPIKE (TGS-0069 STYLE), KEPT FOR THE NEXT
002130*  PROGRAMMER WHO WANTS TO ADD ONE BACK.
002140*----------------------------------------------------------------
002150 01  WS-GIVER-AMOUNT-DIGIT-VIEW REDEFINES WS-GIVER-TABLE.
002160     05  WS-GIVER-ENTRY-ALT OCCURS 200 TIMES.
002170         10  FILLER                        PIC X(04).
002180         10  GIVER-AMOUNT-WHOLE             PIC S9(08).
002190         10  GIVER-AMOUNT-CENTS             PIC 9(02).
002200         10  FILLER                         PIC X(03).
002210
002220*----------------------------------------------------------------
002230*  TAKER TABLE - MEMBERS WHOSE NET BALANCE IS ABOVE ZERO (THEY
002240*  ARE OWED MONEY).
002250*----------------------------------------------------------------
002260 01  WS-TAKER-TABLE.
002270     05  WS-TAKER-ENTRY OCCURS 200 TIMES.
002280         10  TAKER-USER-ID                 PIC 9(09)  COMP.
002290         10  TAKER-AMOUNT                    PIC S9(08)V9(02).
002300         10  TAKER-ACTIVE-SW                  PIC X(01) VALUE
002310             "Y".
002320             88  TAKER-ACTIVE                     VALUE "Y".
002330             88  TAKER-SETTLED                    VALUE "N".
002340         10  FILLER                             PIC X(02).
002350
002360 01  WS-TAKER-AMOUNT-DIGIT-VIEW REDEFINES WS-TAKER-TABLE.
002370     05  WS-TAKER-ENTRY-ALT OCCURS 200 TIMES.
002380         10  FILLER                         PIC X(04).
002390         10  TAKER-AMOUNT-WHOLE              PIC S9(08).
002400         10  TAKER-AMOUNT-CENTS              PIC 9(02).
002410         10  FILLER                          PIC X(03).
002420
002430 PROCEDURE DIVISION.
002440*----------------------------------------------------------------
002450 0000-MAIN-CONTROL.
002460     DISPLAY "TGC0900-I TRIP GROUP SETTLEMENT RUN STARTING".
002470     PERFORM 0100-LOAD-USERS          THRU 0100-EXIT.
002480     PERFORM 0300-APPLY-EXPENSES      THRU 0300-EXIT.
002490     PERFORM 0400-BUILD-GIVER-TAKER   THRU 0400-EXIT.
002500     PERFORM 0500-MATCH-SETTLEMENTS   THRU 0500-EXIT.
002510     PERFORM 0900-END-OF-JOB          THRU 0900-EXIT.
002520     STOP RUN.
002530
002540*----------------------------------------------------------------
002550*  0100 - LOAD ALL MEMBERS, ONE NET-BALANCE SLOT EACH, STARTING
002560*  AT ZERO. NO KEY ORDER MATTERS - THE MATCH LOOP RE-SCANS THE
002570*  TABLES ON EVERY ITERATION ANYWAY.
002580*----------------------------------------------------------------
002590 0100-LOAD-USERS.
002600     OPEN INPUT TGM-USER-FILE.
002610     IF NOT TGM-FILE-OK
002620         DISPLAY "TGC0900-E USER FILE OPEN FAILED, STATUS "
002630             WS-TGM-FILE-STATUS
002640         GO TO 0100-EXIT.
002650     MOVE ZERO TO WS-USER-COUNT.
002660 0110-READ-USER.
002670     READ TGM-USER-FILE
002680         AT END
002690             GO TO 0190-LOAD-USERS-DONE.
002700     IF WS-USER-COUNT >= WS-MAX-USERS
002710         DISPLAY "TGC0900-W USER TABLE FULL, RECORD IGNORED"
002720         GO TO 0110-READ-USER.
002730     ADD 1 TO WS-USER-COUNT.
002740     MOVE USER-ID OF TGM-USER-MASTER-RECORD
002750         TO BAL-USER-ID(WS-USER-COUNT).
002760     MOVE ZERO TO BAL-AMOUNT(WS-USER-COUNT).
002770     GO TO 0110-READ-USER.
002780 0190-LOAD-USERS-DONE.
002790     CLOSE TGM-USER-FILE.
002800 0100-EXIT.
002810     EXIT.
002820
002830*----------------------------------------------------------------
002840*  0300 - READ THE EXPENSE FILE AND APPLY EACH EXPENSE TO THE
002850*  NET-BALANCE TABLE. BUSINESS RULE 2 - IF THERE ARE NO MEMBERS
002860*  ON FILE THE EXPENSE FEED IS NOT EVEN OPENED, SINCE THE SHARE
002870*  CANNOT BE COMPUTED AND THERE IS NO BALANCE TO ADJUST.
002880*----------------------------------------------------------------
002890 0300-APPLY-EXPENSES.
002900     IF WS-USER-COUNT = ZERO
002910         DISPLAY "TGC0900-I ZERO MEMBERS ON FILE, EXPENSE FEED "
002920             "NOT READ"
002930         GO TO 0300-EXIT.
002940     OPEN INPUT TGX-EXPENSE-FILE.
002950     IF NOT TGX-FILE-OK
002960         DISPLAY "TGC0900-E EXPENSE FILE OPEN FAILED, STATUS "
002970             WS-TGX-FILE-STATUS
002980         GO TO 0300-EXIT.
002990     MOVE ZERO TO WS-EXPENSE-COUNT.
003000 0310-READ-EXPENSE.
003010     READ TGX-EXPENSE-FILE
003020         AT END
003030             GO TO 0390-APPLY-EXPENSES-DONE.
003040     ADD 1 TO WS-EXPENSE-COUNT.
003050     PERFORM 0320-APPLY-ONE-EXPENSE THRU 0320-EXIT.
003060     GO TO 0310-READ-EXPENSE.
003070 0390-APPLY-EXPENSES-DONE.
003080     CLOSE TGX-EXPENSE-FILE.
003090 0300-EXIT.
003100     EXIT.
003110
003120*----------------------------------------------------------------
003130*  0320 - ONE EXPENSE: COMPUTE THE EVEN SHARE, CREDIT THE PAYER
003140*  FOR WHAT THEY FRONTED ON EVERYONE ELSE'S BEHALF (RULE 3),
003150*  THEN DEBIT EVERY OTHER MEMBER THEIR SHARE (RULE 4).
003160*
003170*  TGS-0081 - EXPENSE-SPLIT-TYPE IS NOT TESTED HERE ON PURPOSE.
003180*  THE FRONT END ONLY EVER WRITES "EQUAL", AND EVERY MEMBER ON
003190*  THE TRIP SHARES EVERY EXPENSE REGARDLESS OF WHAT ELSE MIGHT
003200*  SHOW UP IN THE FIELD - THERE IS NO PER-EXPENSE PARTICIPANT
003210*  LIST ANYWHERE ON THE FEED.
003220*----------------------------------------------------------------
003230 0320-APPLY-ONE-EXPENSE.
003240     COMPUTE WS-SHARE ROUNDED =
003250         EXPENSE-AMOUNT / WS-USER-COUNT.
003260     PERFORM 0330-FIND-PAYER-SLOT THRU 0330-EXIT.
003270     IF WS-BAL-IDX = ZERO
003280         DISPLAY "TGC0900-W EXPENSE PAID BY UNKNOWN MEMBER "
003290             EXPENSE-PAID-BY
003300         GO TO 0320-EXIT.
003310     COMPUTE BAL-AMOUNT(WS-BAL-IDX) =
003320         BAL-AMOUNT(WS-BAL-IDX) + (EXPENSE-AMOUNT - WS-SHARE).
003330     PERFORM 0340-DEBIT-OTHER-MEMBERS THRU 0340-EXIT.
003340 0320-EXIT.
003350     EXIT.
003360
003370*----------------------------------------------------------------
003380*  0330 - LOCATE THE NET-BALANCE SLOT FOR THE PAYING MEMBER.
003390*  LEAVES WS-BAL-IDX = ZERO IF NOT FOUND.
003400*----------------------------------------------------------------
003410 0330-FIND-PAYER-SLOT.
003420     MOVE ZERO TO WS-BAL-IDX.
003430 0331-SCAN-FOR-PAYER.
003440     ADD 1 TO WS-BAL-IDX.
003450     IF WS-BAL-IDX > WS-USER-COUNT
003460         MOVE ZERO TO WS-BAL-IDX
003470         GO TO 0330-EXIT.
003480     IF BAL-USER-ID(WS-BAL-IDX) NOT = EXPENSE-PAID-BY
003490         GO TO 0331-SCAN-FOR-PAYER.
003500 0330-EXIT.
003510     EXIT.
003520
003530*----------------------------------------------------------------
003540*  0340 - DEBIT WS-SHARE FROM EVERY MEMBER EXCEPT THE PAYER.
003550*----------------------------------------------------------------
003560 0340-DEBIT-OTHER-MEMBERS.
003570     MOVE ZERO TO WS-BAL-IDX.
003580 0341-DEBIT-NEXT-MEMBER.
003590     ADD 1 TO WS-BAL-IDX.
003600     IF WS-BAL-IDX > WS-USER-COUNT
003610         GO TO 0340-EXIT.
003620     IF BAL-USER-ID(WS-BAL-IDX) = EXPENSE-PAID-BY
003630         GO TO 0341-DEBIT-NEXT-MEMBER.
003640     SUBTRACT WS-SHARE FROM BAL-AMOUNT(WS-BAL-IDX).
003650     GO TO 0341-DEBIT-NEXT-MEMBER.
003660 0340-EXIT.
003670     EXIT.
003680
003690*----------------------------------------------------------------
003700*  0400 - SPLIT THE NET-BALANCE TABLE INTO GIVERS (BELOW ZERO)
003710*  AND TAKERS (ABOVE ZERO). MEMBERS EXACTLY AT ZERO NEED NO
003720*  SETTLEMENT AND ARE LEFT OUT OF BOTH TABLES (RULE 5).
003730*----------------------------------------------------------------
003740 0400-BUILD-GIVER-TAKER.
003750     MOVE ZERO TO WS-GIVER-COUNT.
003760     MOVE ZERO TO WS-TAKER-COUNT.
003770     MOVE ZERO TO WS-BAL-IDX.
003780 0410-CLASSIFY-NEXT-MEMBER.
003790     ADD 1 TO WS-BAL-IDX.
003800     IF WS-BAL-IDX > WS-USER-COUNT
003810         GO TO 0400-EXIT.
003820     IF BAL-AMOUNT(WS-BAL-IDX) < ZERO
003830         ADD 1 TO WS-GIVER-COUNT
003840         MOVE BAL-USER-ID(WS-BAL-IDX) TO
003850             GIVER-USER-ID(WS-GIVER-COUNT)
003860         COMPUTE GIVER-AMOUNT(WS-GIVER-COUNT) =
003870             ZERO - BAL-AMOUNT(WS-BAL-IDX)
003880         SET GIVER-ACTIVE(WS-GIVER-COUNT) TO TRUE
003890     ELSE
003900         IF BAL-AMOUNT(WS-BAL-IDX) > ZERO
003910             ADD 1 TO WS-TAKER-COUNT
003920             MOVE BAL-USER-ID(WS-BAL-IDX) TO
003930                 TAKER-USER-ID(WS-TAKER-COUNT)
003940             MOVE BAL-AMOUNT(WS-BAL-IDX) TO
003950                 TAKER-AMOUNT(WS-TAKER-COUNT)
003960             SET TAKER-ACTIVE(WS-TAKER-COUNT) TO TRUE.
003970     GO TO 0410-CLASSIFY-NEXT-MEMBER.
003980 0400-EXIT.
003990     EXIT.
004000
004010*----------------------------------------------------------------
004020*  0500 - GREEDY MATCH LOOP (RULE 6). ON EVERY PASS, FIND THE
004030*  CURRENT SMALLEST ACTIVE GIVER AND THE CURRENT LARGEST ACTIVE
004040*  TAKER, SETTLE THE SMALLER OF THE TWO AMOUNTS BETWEEN THEM,
004050*  AND LOOP UNTIL ONE SIDE RUNS OUT.
004060*----------------------------------------------------------------
004070 0500-MATCH-SETTLEMENTS.
004080     OPEN OUTPUT TGS-SETTLEMENT-FILE.
004090     IF NOT TGS-FILE-OK
004100         DISPLAY "TGC0900-E SETTLEMENT FILE OPEN FAILED, STATUS "
004110             WS-TGS-FILE-STATUS
004120         GO TO 0500-EXIT.
004130 0510-MATCH-NEXT-PAIR.
004140     PERFORM 0520-FIND-MIN-GIVER THRU 0520-EXIT.
004150     IF WS-MIN-GIVER-IDX = ZERO
004160         GO TO 0590-MATCH-DONE.
004170     PERFORM 0530-FIND-MAX-TAKER THRU 0530-EXIT.
004180     IF WS-MAX-TAKER-IDX = ZERO
004190         GO TO 0590-MATCH-DONE.
004200     PERFORM 0540-EMIT-SETTLEMENT THRU 0540-EXIT.
004210     GO TO 0510-MATCH-NEXT-PAIR.
004220 0590-MATCH-DONE.
004230     CLOSE TGS-SETTLEMENT-FILE.
004240 0500-EXIT.
004250     EXIT.
004260
004270*----------------------------------------------------------------
004280*  0520 - FIND THE ACTIVE GIVER WITH THE SMALLEST AMOUNT.
004290*  WS-MIN-GIVER-IDX = ZERO MEANS NO ACTIVE GIVERS REMAIN.
004300*----------------------------------------------------------------
004310 0520-FIND-MIN-GIVER.
004320     MOVE ZERO TO WS-MIN-GIVER-IDX.
004330     MOVE ZERO TO WS-GIVER-SCAN-IDX.
004340 0521-SCAN-GIVER-TABLE.
004350     ADD 1 TO WS-GIVER-SCAN-IDX.
004360     IF WS-GIVER-SCAN-IDX > WS-GIVER-COUNT
004370         GO TO 0520-EXIT.
004380     IF GIVER-SETTLED(WS-GIVER-SCAN-IDX)
004390         GO TO 0521-SCAN-GIVER-TABLE.
004400     IF WS-MIN-GIVER-IDX = ZERO
004410         MOVE WS-GIVER-SCAN-IDX TO WS-MIN-GIVER-IDX
004420     ELSE
004430         IF GIVER-AMOUNT(WS-GIVER-SCAN-IDX) <
004440             GIVER-AMOUNT(WS-MIN-GIVER-IDX)
004450             MOVE WS-GIVER-SCAN-IDX TO WS-MIN-GIVER-IDX.
004460     GO TO 0521-SCAN-GIVER-TABLE.
004470 0520-EXIT.
004480     EXIT.
004490
004500*----------------------------------------------------------------
004510*  0530 - FIND THE ACTIVE TAKER WITH THE LARGEST AMOUNT.
004520*  WS-MAX-TAKER-IDX = ZERO MEANS NO ACTIVE TAKERS REMAIN.
004530*----------------------------------------------------------------
004540 0530-FIND-MAX-TAKER.
004550     MOVE ZERO TO WS-MAX-TAKER-IDX.
004560     MOVE ZERO TO WS-TAKER-SCAN-IDX.
004570 0531-SCAN-TAKER-TABLE.
004580     ADD 1 TO WS-TAKER-SCAN-IDX.
004590     IF WS-TAKER-SCAN-IDX > WS-TAKER-COUNT
004600         GO TO 0530-EXIT.
004610     IF TAKER-SETTLED(WS-TAKER-SCAN-IDX)
004620         GO TO 0531-SCAN-TAKER-TABLE.
004630     IF WS-MAX-TAKER-IDX = ZERO
004640         MOVE WS-TAKER-SCAN-IDX TO WS-MAX-TAKER-IDX
004650     ELSE
004660         IF TAKER-AMOUNT(WS-TAKER-SCAN-IDX) >
004670             TAKER-AMOUNT(WS-MAX-TAKER-IDX)
004680             MOVE WS-TAKER-SCAN-IDX TO WS-MAX-TAKER-IDX.
004690     GO TO 0531-SCAN-TAKER-TABLE.
004700 0530-EXIT.
004710     EXIT.
004720
004730*----------------------------------------------------------------
004740*  0540 - SETTLE THE CURRENT GIVER/TAKER PAIR FOR THE SMALLER OF
004750*  THE TWO AMOUNTS (RULE 7), WRITE THE SETTLEMENT ROW, THEN
004760*  CARRY OR WRITE OFF WHATEVER IS LEFT ON EACH SIDE (RULE 8).
004770*----------------------------------------------------------------
004780 0540-EMIT-SETTLEMENT.
004790     IF GIVER-AMOUNT(WS-MIN-GIVER-IDX) <
004800         TAKER-AMOUNT(WS-MAX-TAKER-IDX)
004810         MOVE GIVER-AMOUNT(WS-MIN-GIVER-IDX) TO WS-SETTLE-AMOUNT
004820     ELSE
004830         MOVE TAKER-AMOUNT(WS-MAX-TAKER-IDX) TO WS-SETTLE-AMOUNT.
004840     MOVE GIVER-USER-ID(WS-MIN-GIVER-IDX)   TO SETTLE-OWES-USER.
004850     MOVE TAKER-USER-ID(WS-MAX-TAKER-IDX)
004860         TO SETTLE-RECEIVES-USER.
004870     MOVE WS-SETTLE-AMOUNT                  TO SETTLE-AMOUNT.
004880     WRITE TGS-SETTLEMENT-DETAIL-RECORD.
004890     COMPUTE WS-GIVER-REMAINDER ROUNDED =
004900         GIVER-AMOUNT(WS-MIN-GIVER-IDX) - WS-SETTLE-AMOUNT.
004910     COMPUTE WS-TAKER-REMAINDER ROUNDED =
004920         TAKER-AMOUNT(WS-MAX-TAKER-IDX) - WS-SETTLE-AMOUNT.
004930     IF WS-GIVER-REMAINDER >= 0.01
004940         MOVE WS-GIVER-REMAINDER TO GIVER-AMOUNT(WS-MIN-GIVER-IDX)
004950     ELSE
004960         SET GIVER-SETTLED(WS-MIN-GIVER-IDX) TO TRUE.
004970     IF WS-TAKER-REMAINDER >= 0.01
004980         MOVE WS-TAKER-REMAINDER TO TAKER-AMOUNT(WS-MAX-TAKER-IDX)
004990     ELSE
005000         SET TAKER-SETTLED(WS-MAX-TAKER-IDX) TO TRUE.
005010 0540-EXIT.
005020     EXIT.
005030
005040*----------------------------------------------------------------
005050*  0900 - CLOSING BANNER. ALL THREE FILES ARE ALREADY CLOSED BY
005060*  THE PARAGRAPHS THAT OPENED THEM.
005070*----------------------------------------------------------------
005080 0900-END-OF-JOB.
005090     DISPLAY "TGC0900-I SETTLEMENT RUN COMPLETE, " WS-USER-COUNT
005100         " MEMBERS, " WS-EXPENSE-COUNT " EXPENSES".
005110 0900-EXIT.
005120     EXIT.
