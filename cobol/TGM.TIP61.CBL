000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TGM-USER-MASTER.
000030 AUTHOR.        R HALVERSEN.
000040 INSTALLATION.  TRAVCO DATA CENTER - BATCH SYSTEMS.
000050 DATE-WRITTEN.  04/11/1987.
000060 DATE-COMPILED. 04/11/1987.
000070 SECURITY.      TRAVCO INTERNAL USE ONLY - NOT FOR RELEASE.
000080*----------------------------------------------------------------
000090*  TGM.TIP61 - TRIP GROUP MEMBER MASTER RECORD LAYOUT
000100*  THIS MEMBER DOCUMENTS THE FIXED LAYOUT OF THE TGM-USER-FILE
000110*  MASTER RECORD USED BY THE TRIP SETTLEMENT RUN (TGC.R00900).
000120*  ONE RECORD PER TRIP-GROUP MEMBER, NO KEYED ACCESS - THE
000130*  SETTLEMENT RUN LOADS THE WHOLE FILE INTO A WORKING TABLE.
000140*  THIS MEMBER IS NOT CALLED OR COPIED BY ANYTHING - IT STANDS
000150*  ON ITS OWN AS THE RECORD-LAYOUT REFERENCE FOR TGM.TIP61, THE
000160*  SAME WAY THE OTHER TIPNN LAYOUT MEMBERS IN THIS LIBRARY DO.
000170*----------------------------------------------------------------
000180*  CHANGE LOG
000190*  ----------
000200*  DATE       BY   TICKET    DESCRIPTION
000210*  --------   ---  --------  ------------------------------------
000220*  04/11/87   RH   TGS-0001  ORIGINAL LAYOUT - MEMBER ID, NAME.
000230*  09/02/87   RH   TGS-0014  ADDED RESERVED FILLER FOR ROOM TO
000240*                            GROW THE NAME FIELD LATER.
000250*  02/19/88   JKL  TGS-0033  SPLIT NAME INTO LAST/FIRST-INIT
000260*                            ALTERNATE VIEW FOR THE ROSTER PRINT
000270*                            PROGRAM (NEVER FINISHED - SEE
000280*                            TGS-0033 FOLDER).
000290*  11/30/90   JKL  TGS-0058  RESERVED A PHONE/EXTENSION VIEW OF
000300*                            THE FILLER AREA PER REQUEST FROM
000310*                            TRAVEL DESK - NOT YET POPULATED.
000320*  05/06/93   MPC  TGS-0077  DOCUMENTATION PASS - NO LAYOUT CHANGE.
000330*  08/14/95   MPC  TGS-0090  RECORD-TYPE-CD 88-LEVEL ADDED TO
000340*                            MATCH THE OTHER TIPNN MEMBERS.
000350*  01/22/99   DWR  TGS-Y2K1  Y2K REVIEW - NO DATE FIELDS ON THIS
000360*                            RECORD, NO CHANGE REQUIRED. SIGNED
000370*                            OFF PER Y2K PROJECT TGS-Y2K1.
000380*  07/09/01   DWR  TGS-0104  RENUMBERED COLUMN-73 TAGS AFTER THE
000390*                            LIBRARIAN CONVERSION TO THE NEW PDS.
000400*  03/15/04   DWR  TGS-0119  ADDED LOAD-SEQUENCE ALTERNATE VIEW OF
000410*                            THE USER-ID AREA FOR A RELOAD-TRACE
000420*                            UTILITY THAT WAS LATER DROPPED -
000430*                            LAYOUT LEFT IN PLACE.
000440*----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.   TRAVCO-3090.
000480 OBJECT-COMPUTER.   TRAVCO-3090.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS TGM-ALPHA-CLASS IS "A" THRU "Z"
000520     UPSI-0 ON STATUS IS TGM-TEST-RUN-SW
000530            OFF STATUS IS TGM-PROD-RUN-SW.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT TGM-USER-FILE ASSIGN TO USERFILE
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-TGM-FILE-STATUS.
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  TGM-USER-FILE
000620     LABEL RECORDS ARE STANDARD.
000630 01  TGM-USER-MASTER-RECORD.
000640     05  RECORD-TYPE-CD                PIC X(03).
000650         88  RECORD-TYPE-USER-MASTER       VALUE "TGM".
000660     05  USER-DETAIL-AREA.
000670         10  USER-ID                    PIC 9(09)  COMP.
000680         10  USER-NAME                  PIC X(30).
000690         10  FILLER                     PIC X(05)  VALUE SPACES.
000700     05  USER-NAME-SPLIT-AREA REDEFINES USER-DETAIL-AREA.
000710         10  FILLER                     PIC X(04).
000720         10  USER-LAST-NAME             PIC X(18).
000730         10  USER-FIRST-NAME-INIT       PIC X(12).
000740         10  FILLER                     PIC X(05).
000750     05  USER-RESERVED-AREA REDEFINES USER-DETAIL-AREA.
000760         10  FILLER                     PIC X(04).
000770         10  USER-PHONE-RESERVED        PIC X(30).
000780         10  FILLER                     PIC X(05).
000790     05  USER-LOAD-SEQUENCE-AREA REDEFINES USER-DETAIL-AREA.
000800         10  USER-LOAD-SEQ-HIGH         PIC X(02).
000810         10  USER-LOAD-SEQ-LOW          PIC X(02).
000820         10  FILLER                     PIC X(35).
000830 WORKING-STORAGE SECTION.
000840 77  WS-TGM-FILE-STATUS            PIC X(02)  VALUE SPACES.
000850 77  WS-TGM-RECORD-LENGTH          PIC 9(04)  COMP VALUE +39.
000860 PROCEDURE DIVISION.
000870 0000-DOCUMENT-LAYOUT-ONLY.
000880*    THIS MEMBER DEFINES THE RECORD LAYOUT ONLY - IT CARRIES NO
000890*    EXECUTABLE BATCH LOGIC AND IS NEVER RUN AS PART OF THE
000900*    SETTLEMENT JOB STREAM.
000910     STOP RUN.
